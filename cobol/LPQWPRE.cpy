000010******************************************************************
000020*    COPYBOOK   LPQWPRE                                          *
000030*    LANGAGE COBOL                                                *
000040*                                                                *
000050*    DESCRIPTION DE L'ARTICLE PROMO-DETAIL (BONUS ET ECHEANCE    *
000060*    D'UN CODE PROMOTION).  MEMBRE PARTAGE ENTRE LPQPRL01 (ZONE  *
000070*    FICHIER ET TABLE EN MEMOIRE) ET LPQCAL01 (ZONE DE LIAISON)  *
000080*    VIA COPY ... REPLACING.                                     *
000090*                                                                *
000100*    HISTORIQUE                                                  *
000110*    ----------                                                  *
000120*    11/05/93  JHB  TK-00603  CREATION INITIALE DU MEMBRE.        *
000130*    03/02/99  MKS  TK-01190  CONTROLE AN2000 - ZONE ECHEANCE    *
000140*              EXPRIMEE EN JOURS RESTANTS, AUCUN IMPACT.         *
000150******************************************************************
000160     05  Z-PROMO-CODE-KEY        PIC X(12).
000170*        CODE PROMOTION (CLE DE RECHERCHE).
000180     05  Z-BONUS-PCT             PIC S9(3).
000190*        POURCENTAGE DE BONUS APPLIQUE A BASE+PALIER.
000200     05  Z-EXPIRES-DAYS          PIC S9(5).
000210*        NOMBRE DE JOURS AVANT EXPIRATION DE LA PROMOTION.
000220     05  FILLER                  PIC X(20).
000230*        ZONE DE RESERVE.
