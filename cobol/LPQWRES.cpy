000010******************************************************************
000020*    COPYBOOK   LPQWRES                                          *
000030*    LANGAGE COBOL                                                *
000040*                                                                *
000050*    DESCRIPTION DE L'ARTICLE QUOTE-RESULT (RESULTAT DE LA       *
000060*    COTATION DE POINTS).  MEMBRE PARTAGE ENTRE LPQBAT01 (ZONE   *
000070*    FICHIER) ET LPQCAL01 (ZONE DE LIAISON) VIA COPY REPLACING.  *
000080*                                                                *
000090*    HISTORIQUE                                                  *
000100*    ----------                                                  *
000110*    26/02/91  JHB  TK-00417  CREATION INITIALE DU MEMBRE.        *
000120*    19/06/96  RDV  TK-00955  AJOUT DU FANION D'ALERTE PROMO      *
000130*              PROCHE DE L'ECHEANCE (WARNING-FLAG).              *
000140*    03/02/99  MKS  TK-01190  CONTROLE AN2000 - AUCUN IMPACT.     *
000150******************************************************************
000160     05  Z-BASE-POINTS           PIC S9(7).
000170*        POINTS ISSUS DE LA CONVERSION TARIF/TAUX DE CHANGE,
000180*        ARRONDIS AU POINT LE PLUS PROCHE.
000190     05  Z-TIER-BONUS            PIC S9(7).
000200*        POINTS DE BONUS PALIER, TRONQUES.
000210     05  Z-PROMO-BONUS           PIC S9(7).
000220*        POINTS DE BONUS PROMOTION, TRONQUES.
000230     05  Z-TOTAL-POINTS          PIC S9(7).
000240*        TOTAL PLAFONNE A 50000 POINTS.
000250     05  Z-EFFECTIVE-FX-RATE     PIC S9(5)V9(6).
000260*        TAUX DE CHANGE REELLEMENT UTILISE POUR LA CONVERSION.
000270     05  Z-WARNING-FLAG          PIC X(1).
000280         88  Z-PROMO-EXPIRES-SOON      VALUE 'Y'.
000290         88  Z-NO-WARNING              VALUE 'N'.
000300     05  Z-VALIDATION-ERROR-FLAG PIC X(1).
000310         88  Z-REQUEST-REJECTED        VALUE 'Y'.
000320         88  Z-REQUEST-ACCEPTED        VALUE 'N'.
000330     05  FILLER                  PIC X(39).
000340*        ZONE DE RESERVE.
