000010******************************************************************
000020*    PROGRAMME LPQBAT01                                         *
000030*    LANGAGE COBOL                                              *
000040*                                                                *
000050*    CE PROGRAMME EST LE PAS BATCH PRINCIPAL DE LA COTATION DES *
000060*    POINTS DE FIDELITE.  IL LIT LE FICHIER DES DEMANDES DE     *
000070*    COTATION (QUOTE-REQUEST-FILE), APPELLE LE MOTEUR DE CALCUL *
000080*    LPQCAL01 POUR CHAQUE DEMANDE, ECRIT LE RESULTAT SUR LE     *
000090*    FICHIER QUOTE-RESULT-FILE ET EDITE LES TOTAUX DE CONTROLE  *
000100*    EN FIN DE PAS.                                             *
000110*                                                                *
000120*    LES FICHIERS FX-RATE-FILE ET PROMO-DETAIL-FILE NE SONT PAS *
000130*    OUVERTS ICI : ILS SONT GERES PAR LES SOUS-PROGRAMMES       *
000140*    LPQFXL01 ET LPQPRL01 QUI LES CHARGENT EN TABLE MEMOIRE AU  *
000150*    PREMIER APPEL.                                             *
000160*                                                                *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. LPQBAT01.
000200 AUTHOR. J H BAZIRE.
000210 INSTALLATION. DSI ETUDES TARIFICATION FIDELITE.
000220 DATE-WRITTEN. 26/02/91.
000230 DATE-COMPILED.
000240 SECURITY. DIFFUSION RESTREINTE AU SERVICE ETUDES.
000250*
000260*    *** HISTORIQUE DES MODIFICATIONS ***
000270*    ----------------------------------
000280*    26/02/91  JHB  TK-00417  CREATION INITIALE DU PAS BATCH -
000290*              LECTURE SEQUENTIELLE ET APPEL DU MOTEUR DE CALCUL.
000300*    14/09/94  RDV  TK-00603  LE MOTEUR INTERROGE DESORMAIS LE
000310*              TAUX DE CHANGE PAR SOUS-PROGRAMME (PLUS DE TAUX
000320*              EN DUR DANS LE JCL).
000330*    11/05/96  RDV  TK-00812  AJOUT DU COMPTEUR DE DEMANDES AVEC
000340*              ALERTE PROMOTION PROCHE DE L'ECHEANCE AUX TOTAUX.
000350*    19/06/96  RDV  TK-00955  AJOUT DU COMMUTATEUR UPSI-0 D'ARRET
000360*              IMMEDIAT SUR PREMIER REJET (MODE STRICT), UTILE
000370*              POUR LES CAMPAGNES DE CONTROLE DE QUALITE DE SAISIE.
000380*    03/02/99  MKS  TK-01190  CONTROLE PASSAGE AN 2000 - AUCUNE
000390*              ZONE DATE TRAITEE PAR CE PAS, AUCUN IMPACT.
000400*    22/01/03  PLN  TK-01523  AJOUT DU COMPTEUR DE DEMANDES DONT
000410*              LE TOTAL A ETE PLAFONNE A 50000 POINTS.
000420*    02/03/96  RDV  TK-00788  IGNORE SANS APPEL MOTEUR LES LIGNES
000430*              VIDES EN ENTREE, CONTROLE DESORMAIS LE STATUT
000440*              D'ECRITURE DE QUOTRES, ET CUMULE SEPAREMENT LE
000450*              TOTAL DES TARIFS BRUTS LUS (CONTROLE DE CADRAGE
000460*              AVEC L'UTILITAIRE DE COMPTAGE DE L'EXPLOITATION).
000470*    05/05/08  HGT  TK-01877  REVUE ANNUELLE - LIBELLES DES TOTAUX
000480*              DE CONTROLE HARMONISES AVEC LE CAHIER D'EXPLOIT.
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530*    UPSI-0 ARRETE LE PAS DES LE PREMIER REJET (MODE STRICT) -
000540*    UTILISE PAR LE SERVICE ETUDES POUR LES JEUX DE TEST, JAMAIS
000550*    EN EXPLOITATION NORMALE OU LES REJETS SONT SIMPLEMENT COMPTES.
000560     UPSI-0 ON STATUS IS W-STOP-ON-REJECT
000570            OFF STATUS IS W-CONTINUE-ON-REJECT.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT QUOTE-REQUEST-FILE ASSIGN TO QUOTREQ
000610                          ORGANIZATION IS SEQUENTIAL
000620                          ACCESS MODE IS SEQUENTIAL
000630                          FILE STATUS IS W-QUOTREQ-FS.
000640     SELECT QUOTE-RESULT-FILE ASSIGN TO QUOTRES
000650                          ORGANIZATION IS SEQUENTIAL
000660                          ACCESS MODE IS SEQUENTIAL
000670                          FILE STATUS IS W-QUOTRES-FS.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  QUOTE-REQUEST-FILE
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 80 CHARACTERS.
000740 01  QUOTE-REQUEST-RECORD.
000750     COPY LPQWREQ REPLACING 'Z' BY 'QRQ'.
000760*    VUE IMAGE BRUTE DE L'ARTICLE - UNE LIGNE ENTIEREMENT A BLANC
000770*    EST UNE LIGNE DE BOURRAGE EN FIN DE BANDE/FICHIER ET EST
000780*    IGNOREE SANS APPEL AU MOTEUR (CF TK-00788).
000790 01  QUOTE-REQUEST-RECORD-X REDEFINES QUOTE-REQUEST-RECORD
000800                                      PIC X(80).
000810*    VUE NON SIGNEE DU MONTANT DU BILLET - SERT UNIQUEMENT AU
000820*    CUMUL DE CONTROLE W-CT-FARE-SUM (CF TK-00788), INDEPENDANT
000830*    DE LA ZONE SIGNEE UTILISEE PAR LE MOTEUR DE CALCUL.
000840 01  QUOTE-REQUEST-FARE-VIEW REDEFINES QUOTE-REQUEST-RECORD.
000850     05  QRV-FARE-AMOUNT-X       PIC 9(9)V99.
000860     05  FILLER                  PIC X(69).
000870*
000880 FD  QUOTE-RESULT-FILE
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 80 CHARACTERS.
000910 01  QUOTE-RESULT-RECORD.
000920     COPY LPQWRES REPLACING 'Z' BY 'QRS'.
000930*    VUE IMAGE BRUTE DE L'ARTICLE - RESTITUEE EN CLAIR SI L'ECRITURE
000940*    SUR QUOTRES ECHOUE (CF TK-00788).
000950 01  QUOTE-RESULT-RECORD-X REDEFINES QUOTE-RESULT-RECORD
000960                                     PIC X(80).
000970*
000980 WORKING-STORAGE SECTION.
000990*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
001000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
001010-    'VARS START:26/02/9114:02:11BAZIREJH        LPQBAT010000900009
001020-    'FID.TST.PGM                                 SLAT VARS END'.
001030*
001040 01  VERSION PIC X(23) VALUE 'LPQBAT01 09 DU 05/05/08'.
001050*
001060 01  W-QUOTREQ-FS          PIC XX.
001070     88  W-QUOTREQ-FS-OK         VALUE '00'.
001080     88  W-QUOTREQ-FS-EOF        VALUE '10'.
001090*
001100 01  W-QUOTRES-FS          PIC XX.
001110     88  W-QUOTRES-FS-OK         VALUE '00'.
001120*
001130 01  W-EOF-SWITCH          PIC X       VALUE 'N'.
001140     88  W-END-OF-REQUEST-FILE       VALUE 'Y'.
001150*
001160 01  W-ENGINE-CR           PIC 9(2)    VALUE ZERO.
001170 01  W-ENGINE-RC           PIC 9(2)    VALUE ZERO.
001180*
001190*    COMPTEURS DE CONTROLE DE FIN DE PAS (COMP POUR PERFORMANCE)
001200 77  W-CT-READ             PIC S9(7) COMP VALUE ZERO.
001210 77  W-CT-ACCEPTED         PIC S9(7) COMP VALUE ZERO.
001220 77  W-CT-REJECTED         PIC S9(7) COMP VALUE ZERO.
001230 77  W-CT-WARNED           PIC S9(7) COMP VALUE ZERO.
001240 77  W-CT-CAPPED           PIC S9(7) COMP VALUE ZERO.
001250 77  W-CT-POINTS-SUM       PIC S9(9) COMP VALUE ZERO.
001260*    CUMUL DE CONTROLE DES TARIFS BRUTS LUS, CALCULE DIRECTEMENT
001270*    SUR L'ARTICLE D'ENTREE (INDEPENDANT DU MOTEUR) - SERT A
001280*    RAPPROCHER LE PAS DE L'UTILITAIRE DE COMPTAGE DE L'EXPLOIT.
001290 77  W-CT-FARE-SUM         PIC S9(11) COMP VALUE ZERO.
001300*
001310 01  FILLER                PIC X(1).
001320*
001330 PROCEDURE DIVISION.
001340*================================================================*
001350 0000-MAIN.
001360*================================================================*
001370     PERFORM 1000-INITIALISATION THRU 1000-EXIT.
001380     PERFORM 2000-TRAITER-UNE-DEMANDE THRU 2000-EXIT
001390         UNTIL W-END-OF-REQUEST-FILE.
001400     PERFORM 8000-EDITER-TOTAUX THRU 8000-EXIT.
001410     PERFORM 9000-TERMINAISON THRU 9000-EXIT.
001420     GOBACK.
001430*================================================================*
001440*    OUVERTURE DES FICHIERS ET LECTURE DE LA PREMIERE DEMANDE   *
001450*================================================================*
001460 1000-INITIALISATION.
001470     OPEN INPUT  QUOTE-REQUEST-FILE.
001480     IF NOT W-QUOTREQ-FS-OK
001490         DISPLAY 'LPQBAT01 - ERREUR OUVERTURE QUOTREQ FS='
001500                 W-QUOTREQ-FS
001510         MOVE 16 TO RETURN-CODE
001520         GOBACK
001530     END-IF.
001540     OPEN OUTPUT QUOTE-RESULT-FILE.
001550     IF NOT W-QUOTRES-FS-OK
001560         DISPLAY 'LPQBAT01 - ERREUR OUVERTURE QUOTRES FS='
001570                 W-QUOTRES-FS
001580         MOVE 16 TO RETURN-CODE
001590         GOBACK
001600     END-IF.
001610     MOVE ZERO TO W-CT-READ W-CT-ACCEPTED W-CT-REJECTED
001620                  W-CT-WARNED W-CT-CAPPED W-CT-POINTS-SUM
001630                  W-CT-FARE-SUM.
001640     MOVE 'N' TO W-EOF-SWITCH.
001650     READ QUOTE-REQUEST-FILE
001660         AT END MOVE 'Y' TO W-EOF-SWITCH
001670     END-READ.
001680 1000-EXIT.
001690     EXIT.
001700*================================================================*
001710*    TRAITEMENT D'UNE DEMANDE DE COTATION                       *
001720*================================================================*
001730 2000-TRAITER-UNE-DEMANDE.
001740     ADD 1 TO W-CT-READ.
001750     IF QUOTE-REQUEST-RECORD-X = SPACES
001760         ADD 1 TO W-CT-REJECTED
001770         GO TO 2000-LIRE-SUIVANTE
001780     END-IF.
001790     ADD QRV-FARE-AMOUNT-X TO W-CT-FARE-SUM.
001800*
001810     INITIALIZE QUOTE-RESULT-RECORD.
001820     CALL 'LPQCAL01' USING QUOTE-REQUEST-RECORD
001830                           QUOTE-RESULT-RECORD
001840                           W-ENGINE-CR W-ENGINE-RC.
001850*
001860     EVALUATE TRUE
001870         WHEN QRS-REQUEST-REJECTED
001880             ADD 1 TO W-CT-REJECTED
001890             IF W-STOP-ON-REJECT
001900                 DISPLAY 'LPQBAT01 - ARRET SUR PREMIER REJET (UPSI-0), '
001910                         'DEMANDE No ' W-CT-READ ' ARTICLE='
001920                         QUOTE-REQUEST-RECORD-X
001930                 MOVE 16 TO RETURN-CODE
001940                 PERFORM 9000-TERMINAISON THRU 9000-EXIT
001950                 GOBACK
001960             END-IF
001970         WHEN OTHER
001980             ADD 1 TO W-CT-ACCEPTED
001990             ADD  QRS-TOTAL-POINTS TO W-CT-POINTS-SUM
002000             IF QRS-PROMO-EXPIRES-SOON
002010                 ADD 1 TO W-CT-WARNED
002020             END-IF
002030             IF (QRS-BASE-POINTS + QRS-TIER-BONUS + QRS-PROMO-BONUS)
002040                   > 50000
002050                 ADD 1 TO W-CT-CAPPED
002060             END-IF
002070     END-EVALUATE.
002080*
002090     WRITE QUOTE-RESULT-RECORD.
002100     IF NOT W-QUOTRES-FS-OK
002110         DISPLAY 'LPQBAT01 - ERREUR ECRITURE QUOTRES FS='
002120                 W-QUOTRES-FS ' ARTICLE NON ECRIT='
002130                 QUOTE-RESULT-RECORD-X
002140         MOVE 16 TO RETURN-CODE
002150         PERFORM 9000-TERMINAISON THRU 9000-EXIT
002160         GOBACK
002170     END-IF.
002180*
002190 2000-LIRE-SUIVANTE.
002200     READ QUOTE-REQUEST-FILE
002210         AT END MOVE 'Y' TO W-EOF-SWITCH
002220     END-READ.
002230 2000-EXIT.
002240     EXIT.
002250*================================================================*
002260*    EDITION DES TOTAUX DE CONTROLE DE FIN DE PAS               *
002270*================================================================*
002280 8000-EDITER-TOTAUX.
002290     DISPLAY '******************************************'.
002300     DISPLAY '*   LPQBAT01 - TOTAUX DE CONTROLE DU PAS  *'.
002310     DISPLAY '******************************************'.
002320     DISPLAY 'DEMANDES LUES .............. ' W-CT-READ.
002330     DISPLAY 'DEMANDES ACCEPTEES .......... ' W-CT-ACCEPTED.
002340     DISPLAY 'DEMANDES REJETEES ........... ' W-CT-REJECTED.
002350     DISPLAY 'DEMANDES AVEC ALERTE PROMO .. ' W-CT-WARNED.
002360     DISPLAY 'DEMANDES PLAFONNEES A 50000 . ' W-CT-CAPPED.
002370     DISPLAY 'CUMUL DES POINTS ATTRIBUES .. ' W-CT-POINTS-SUM.
002380     DISPLAY 'CUMUL DES TARIFS BRUTS LUS .. ' W-CT-FARE-SUM.
002390     DISPLAY '******************************************'.
002400 8000-EXIT.
002410     EXIT.
002420*================================================================*
002430*    FERMETURE DES FICHIERS                                     *
002440*================================================================*
002450 9000-TERMINAISON.
002460     CLOSE QUOTE-REQUEST-FILE.
002470     CLOSE QUOTE-RESULT-FILE.
002480 9000-EXIT.
002490     EXIT.
002500*
002510 END PROGRAM LPQBAT01.
