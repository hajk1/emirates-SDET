000010******************************************************************
000020*    PROGRAMME LPQFXL01                                         *
000030*    LANGAGE COBOL                                              *
000040*                                                                *
000050*    CE SOUS-PROGRAMME EST LA CALCULETTE DE RECHERCHE DU TAUX   *
000060*    DE CHANGE (FX-RATE-FILE) POUR LA COTATION DE POINTS DE     *
000070*    FIDELITE.  AU PREMIER APPEL DU PAS BATCH, IL CHARGE LE     *
000080*    FICHIER DE TAUX EN TABLE MEMOIRE ; AUX APPELS SUIVANTS IL  *
000090*    RECHERCHE LE TAUX PAR CODE DEVISE SANS RE-LIRE LE FICHIER. *
000100*                                                                *
000110******************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. LPQFXL01.
000140 AUTHOR. J H BAZIRE.
000150 INSTALLATION. DSI ETUDES TARIFICATION FIDELITE.
000160 DATE-WRITTEN. 14/09/94.
000170 DATE-COMPILED.
000180 SECURITY. DIFFUSION RESTREINTE AU SERVICE ETUDES.
000190*
000200*    *** HISTORIQUE DES MODIFICATIONS ***
000210*    ----------------------------------
000220*    14/09/94  JHB  TK-00603  CREATION INITIALE - CHARGEMENT ET
000230*              RECHERCHE DU FICHIER DE TAUX DE CHANGE.
000240*    02/03/96  RDV  TK-00788  CORRECTION DU CONTROLE DE DEBORDEMENT
000250*              DE LA TABLE (CR 31 AJOUTE) ; L'ARTICLE EN CAUSE EST
000260*              RESTITUE EN CLAIR DANS LE MESSAGE D'ERREUR.
000270*    19/06/96  RDV  TK-00955  AJOUT DU COMMUTATEUR UPSI-0 DE
000280*              RECHARGEMENT FORCE DE LA TABLE (REPRISE D'EXPLOITATION
000290*              APRES MISE A JOUR DU FICHIER FXRATE EN COURS DE PAS).
000300*    03/02/99  MKS  TK-01190  CONTROLE PASSAGE AN 2000 - AUCUNE ZONE
000310*              DATE DANS CE SOUS-PROGRAMME, AUCUN IMPACT.
000320*    17/11/01  PLN  TK-01402  LE FICHIER FXRATE (FX-RATE-FILE)
000330*              N'EST PLUS CONSULTE QU'UNE SEULE FOIS PAR EXECUTION.
000340*    05/05/08  HGT  TK-01877  CONTROLE AJOUTE SUR LA NON-NUMERICITE
000350*              DU TAUX CHARGE (DONNEES AMONT CORROMPUES) ET ZERO-
000360*              REMPLISSAGE DU TAUX RENDU EN CAS D'ECHEC, VIA LA VUE
000370*              NON SIGNEE (CERTAINS APPELANTS HISTORIQUES LISENT CE
000380*              PARAMETRE SANS ZONE DE SIGNE).
000390*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430*    UPSI-0 PERMET A L'EXPLOITATION DE FORCER LE RECHARGEMENT DE LA
000440*    TABLE MEME SI ELLE EST DEJA EN MEMOIRE (REPRISE DE PAS APRES
000450*    CORRECTION DU FICHIER FXRATE SANS RELANCER LE JOB COMPLET).
000460     UPSI-0 ON STATUS IS W-FORCE-RELOAD
000470            OFF STATUS IS W-NO-FORCE-RELOAD.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT FX-RATE-FILE ASSIGN TO FXRATE
000510                          ORGANIZATION IS SEQUENTIAL
000520                          ACCESS MODE IS SEQUENTIAL
000530                          FILE STATUS IS W-FXRATE-FS.
000540*
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  FX-RATE-FILE
000580     LABEL RECORDS ARE STANDARD
000590     RECORD CONTAINS 30 CHARACTERS.
000600 01  FX-RATE-RECORD.
000610     COPY LPQWFXE REPLACING 'Z' BY 'FXR'.
000620*    VUE IMAGE BRUTE DE L'ARTICLE - RESTITUEE EN CLAIR DANS LE
000630*    MESSAGE D'ERREUR DE DEBORDEMENT DE TABLE OU DE TAUX CORROMPU.
000640 01  FX-RATE-RECORD-X REDEFINES FX-RATE-RECORD PIC X(30).
000650*
000660 WORKING-STORAGE SECTION.
000670*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000680 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
000690-    'VARS START:14/09/9409:10:04BAZIREJH        LPQFXL010000100001
000700-    'FID.TST.PGM                                 SLAT VARS END'.
000710*
000720 01  VERSION PIC X(23) VALUE 'LPQFXL01 07 DU 05/05/08'.
000730*
000740 01  W-FXRATE-FS           PIC XX.
000750     88  W-FXRATE-FS-OK          VALUE '00'.
000760     88  W-FXRATE-FS-EOF         VALUE '10'.
000770*
000780 01  W-TABLE-LOADED-SW     PIC X       VALUE 'N'.
000790     88  W-TABLE-IS-LOADED          VALUE 'Y'.
000800*
000810 01  W-EOF-SWITCH          PIC X       VALUE 'N'.
000820     88  W-END-OF-FX-FILE            VALUE 'Y'.
000830*
000840 77  W-FX-ENTRY-COUNT      PIC S9(4) COMP VALUE ZERO.
000850 77  W-FX-MAX-ENTRIES      PIC S9(4) COMP VALUE 50.
000860*
000870*    TABLE DES TAUX DE CHANGE CHARGEE EN MEMOIRE POUR LA DUREE
000880*    DU PAS BATCH (50 DEVISES MAXIMUM - FICHIER DE REFERENCE).
000890 01  FX-TABLE.
000900     05  FX-TABLE-ENTRY OCCURS 50 TIMES INDEXED BY FX-IDX.
000910         COPY LPQWFXE REPLACING 'Z' BY 'TBL'.
000920*        VUE ENTIERE DU TAUX - CONTROLE DE NON-NUMERICITE AU
000930*        CHARGEMENT (DONNEES AMONT CORROMPUES, CF TK-01877).
000940         05  TBL-RATE-VALUE-X REDEFINES TBL-RATE-VALUE
000950                                   PIC S9(11).
000960*
000970 01  FILLER                PIC X(1).
000980*
000990 LINKAGE SECTION.
001000*    DESCRIPTION DES PARAMETRES
001010*    - CODE DEVISE RECHERCHE (ENTREE)
001020 01  FXL-CURRENCY-CODE     PIC X(3).
001030*    - TAUX TROUVE (SORTIE)
001040 01  FXL-RATE-VALUE        PIC S9(5)V9(6).
001050*    VUE NON SIGNEE - ZERO-REMPLISSAGE DU PARAMETRE RENDU EN CAS
001060*    D'ECHEC (CF TK-01877).
001070 01  FXL-RATE-VALUE-X REDEFINES FXL-RATE-VALUE PIC S9(11).
001080*    - FANION TROUVE/NON TROUVE (SORTIE)
001090 01  FXL-FOUND-FLAG        PIC X.
001100     88  FXL-RATE-FOUND           VALUE 'Y'.
001110     88  FXL-RATE-NOT-FOUND       VALUE 'N'.
001120*    - CODES RETOUR
001130 01  CR                    PIC 9(2).
001140 01  RC                    PIC 9(2).
001150*
001160 PROCEDURE DIVISION USING FXL-CURRENCY-CODE FXL-RATE-VALUE
001170         FXL-FOUND-FLAG CR RC.
001180*================================================================*
001190 0000-MAIN.
001200*================================================================*
001210     MOVE ZERO TO CR RC.
001220     MOVE 'N' TO FXL-FOUND-FLAG.
001230     EVALUATE TRUE ALSO TRUE
001240         WHEN W-TABLE-IS-LOADED ALSO NOT W-FORCE-RELOAD
001250             CONTINUE
001260         WHEN OTHER
001270             PERFORM 1000-LOAD-TABLE THRU 1000-EXIT
001280     END-EVALUATE.
001290     IF CR = ZERO
001300         PERFORM 2000-SEARCH-TABLE THRU 2000-EXIT
001310     END-IF.
001320     IF NOT FXL-RATE-FOUND
001330         MOVE ZERO TO FXL-RATE-VALUE-X
001340     END-IF.
001350     GOBACK.
001360*================================================================*
001370*    CHARGEMENT DU FICHIER DE TAUX EN TABLE (UNE SEULE FOIS,     *
001380*    OU A NOUVEAU SI UPSI-0 DEMANDE UN RECHARGEMENT FORCE)       *
001390*================================================================*
001400 1000-LOAD-TABLE.
001410     OPEN INPUT FX-RATE-FILE.
001420     IF NOT W-FXRATE-FS-OK
001430         MOVE 30 TO CR
001440         MOVE W-FXRATE-FS TO RC
001450         GO TO 1000-EXIT
001460     END-IF.
001470     MOVE ZERO TO W-FX-ENTRY-COUNT.
001480     MOVE 'N' TO W-EOF-SWITCH.
001490     READ FX-RATE-FILE
001500         AT END MOVE 'Y' TO W-EOF-SWITCH
001510     END-READ.
001520     PERFORM 1100-BUILD-TABLE-ENTRY THRU 1100-EXIT
001530         UNTIL W-END-OF-FX-FILE.
001540     CLOSE FX-RATE-FILE.
001550     MOVE 'Y' TO W-TABLE-LOADED-SW.
001560 1000-EXIT.
001570     EXIT.
001580*
001590 1100-BUILD-TABLE-ENTRY.
001600     ADD 1 TO W-FX-ENTRY-COUNT.
001610     IF W-FX-ENTRY-COUNT > W-FX-MAX-ENTRIES
001620         MOVE 31 TO CR
001630         MOVE 99 TO RC
001640         DISPLAY 'LPQFXL01 - TABLE DE TAUX SATUREE, ARTICLE='
001650                 FX-RATE-RECORD-X
001660         GO TO 1100-EXIT
001670     END-IF.
001680     MOVE FXR-FROM-CURRENCY TO TBL-FROM-CURRENCY (W-FX-ENTRY-COUNT).
001690     MOVE FXR-RATE-VALUE    TO TBL-RATE-VALUE    (W-FX-ENTRY-COUNT).
001700     IF TBL-RATE-VALUE-X (W-FX-ENTRY-COUNT) NOT NUMERIC
001710         MOVE 33 TO CR
001720         MOVE 1  TO RC
001730         DISPLAY 'LPQFXL01 - TAUX NON NUMERIQUE, ARTICLE='
001740                 FX-RATE-RECORD-X
001750         GO TO 1100-EXIT
001760     END-IF.
001770     READ FX-RATE-FILE
001780         AT END MOVE 'Y' TO W-EOF-SWITCH
001790     END-READ.
001800 1100-EXIT.
001810     EXIT.
001820*================================================================*
001830*    RECHERCHE DU TAUX PAR CODE DEVISE (SEARCH SEQUENTIELLE)    *
001840*================================================================*
001850 2000-SEARCH-TABLE.
001860     IF W-FX-ENTRY-COUNT = ZERO
001870         MOVE 32 TO CR
001880         MOVE 1  TO RC
001890         GO TO 2000-EXIT
001900     END-IF.
001910     SET FX-IDX TO 1.
001920     SEARCH FX-TABLE-ENTRY
001930         AT END
001940             MOVE 'N' TO FXL-FOUND-FLAG
001950         WHEN TBL-FROM-CURRENCY (FX-IDX) = FXL-CURRENCY-CODE
001960             MOVE 'Y' TO FXL-FOUND-FLAG
001970             MOVE TBL-RATE-VALUE (FX-IDX) TO FXL-RATE-VALUE
001980     END-SEARCH.
001990 2000-EXIT.
002000     EXIT.
002010*
002020 END PROGRAM LPQFXL01.
