000010******************************************************************
000020*    PROGRAMME LPQPRL01                                         *
000030*    LANGAGE COBOL                                              *
000040*                                                                *
000050*    CE SOUS-PROGRAMME EST LA CALCULETTE DE RECHERCHE DU DETAIL *
000060*    DE PROMOTION (PROMO-DETAIL-FILE) POUR LA COTATION DE       *
000070*    POINTS DE FIDELITE.  MEME PRINCIPE QUE LPQFXL01 : LE       *
000080*    FICHIER EST CHARGE EN TABLE MEMOIRE AU PREMIER APPEL PUIS  *
000090*    INTERROGE PAR CODE PROMOTION A CHAQUE APPEL SUIVANT.       *
000100*                                                                *
000110*    UNE PROMOTION NON TROUVEE N'EST PAS UNE ERREUR BLOQUANTE :  *
000120*    LE BONUS PROMOTION EST ALORS SIMPLEMENT NUL (DEGRADATION   *
000130*    GRACIEUSE DECIDEE PAR L'APPELANT LPQCAL01).                *
000140*                                                                *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. LPQPRL01.
000180 AUTHOR. J H BAZIRE.
000190 INSTALLATION. DSI ETUDES TARIFICATION FIDELITE.
000200 DATE-WRITTEN. 14/09/94.
000210 DATE-COMPILED.
000220 SECURITY. DIFFUSION RESTREINTE AU SERVICE ETUDES.
000230*
000240*    *** HISTORIQUE DES MODIFICATIONS ***
000250*    ----------------------------------
000260*    14/09/94  JHB  TK-00603  CREATION INITIALE - CALQUEE SUR
000270*              LPQFXL01 POUR LE FICHIER PROMO-DETAIL-FILE.
000280*    02/03/96  RDV  TK-00788  CORRECTION DU CONTROLE DE DEBORDEMENT
000290*              DE LA TABLE (CR 31 AJOUTE) ; L'ARTICLE EN CAUSE EST
000300*              RESTITUE EN CLAIR DANS LE MESSAGE D'ERREUR.
000310*    19/06/96  RDV  TK-00955  AJOUT DU COMMUTATEUR UPSI-0 DE
000320*              RECHARGEMENT FORCE DE LA TABLE (REPRISE D'EXPLOITATION
000330*              APRES MISE A JOUR DU FICHIER PROMDET EN COURS DE PAS).
000340*    03/02/99  MKS  TK-01190  CONTROLE PASSAGE AN 2000 - LA ZONE
000350*              EXPIRES-DAYS EST UN COMPTEUR DE JOURS RESTANTS,
000360*              NON UNE DATE ABSOLUE - AUCUN IMPACT.
000370*    17/11/01  PLN  TK-01402  LE FICHIER PROMDET N'EST PLUS
000380*              CONSULTE QU'UNE SEULE FOIS PAR EXECUTION.
000390*    05/05/08  HGT  TK-01877  CONTROLE AJOUTE SUR LA NON-NUMERICITE
000400*              DU POURCENTAGE CHARGE (DONNEES AMONT CORROMPUES) ET
000410*              ZERO-REMPLISSAGE DES JOURS RESTANTS RENDUS EN CAS
000420*              D'ECHEC, VIA LA VUE NON SIGNEE (CERTAINS APPELANTS
000430*              HISTORIQUES LISENT CE PARAMETRE SANS ZONE DE SIGNE).
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480*    UPSI-0 PERMET A L'EXPLOITATION DE FORCER LE RECHARGEMENT DE LA
000490*    TABLE MEME SI ELLE EST DEJA EN MEMOIRE (REPRISE DE PAS APRES
000500*    CORRECTION DU FICHIER PROMDET SANS RELANCER LE JOB COMPLET).
000510     UPSI-0 ON STATUS IS W-FORCE-RELOAD
000520            OFF STATUS IS W-NO-FORCE-RELOAD.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT PROMO-DETAIL-FILE ASSIGN TO PROMDET
000560                          ORGANIZATION IS SEQUENTIAL
000570                          ACCESS MODE IS SEQUENTIAL
000580                          FILE STATUS IS W-PROMDET-FS.
000590*
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  PROMO-DETAIL-FILE
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 40 CHARACTERS.
000650 01  PROMO-DETAIL-RECORD.
000660     COPY LPQWPRE REPLACING 'Z' BY 'PRR'.
000670*    VUE IMAGE BRUTE DE L'ARTICLE - RESTITUEE EN CLAIR DANS LE
000680*    MESSAGE D'ERREUR DE DEBORDEMENT DE TABLE OU DE POURCENTAGE
000690*    CORROMPU.
000700 01  PROMO-DETAIL-RECORD-X REDEFINES PROMO-DETAIL-RECORD
000710                                     PIC X(40).
000720*
000730 WORKING-STORAGE SECTION.
000740*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000750 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
000760-    'VARS START:14/09/9409:14:22BAZIREJH        LPQPRL010000100001
000770-    'FID.TST.PGM                                 SLAT VARS END'.
000780*
000790 01  VERSION PIC X(23) VALUE 'LPQPRL01 07 DU 05/05/08'.
000800*
000810 01  W-PROMDET-FS          PIC XX.
000820     88  W-PROMDET-FS-OK         VALUE '00'.
000830     88  W-PROMDET-FS-EOF        VALUE '10'.
000840*
000850 01  W-TABLE-LOADED-SW     PIC X       VALUE 'N'.
000860     88  W-TABLE-IS-LOADED          VALUE 'Y'.
000870*
000880 01  W-EOF-SWITCH          PIC X       VALUE 'N'.
000890     88  W-END-OF-PROMO-FILE         VALUE 'Y'.
000900*
000910 77  W-PROMO-ENTRY-COUNT   PIC S9(4) COMP VALUE ZERO.
000920 77  W-PROMO-MAX-ENTRIES   PIC S9(4) COMP VALUE 200.
000930*
000940*    TABLE DES PROMOTIONS CHARGEE EN MEMOIRE POUR LA DUREE
000950*    DU PAS BATCH (200 CODES PROMOTION MAXIMUM).
000960 01  PROMO-TABLE.
000970     05  PROMO-TABLE-ENTRY OCCURS 200 TIMES INDEXED BY PROMO-IDX.
000980         COPY LPQWPRE REPLACING 'Z' BY 'TBL'.
000990*        VUE SIGNEE DU POURCENTAGE - CONTROLE DE NON-NUMERICITE AU
001000*        CHARGEMENT (DONNEES AMONT CORROMPUES, CF TK-01877).
001010         05  TBL-BONUS-PCT-X REDEFINES TBL-BONUS-PCT
001020                                   PIC S9(3).
001030*
001040 01  FILLER                PIC X(1).
001050*
001060 LINKAGE SECTION.
001070*    DESCRIPTION DES PARAMETRES
001080*    - CODE PROMOTION RECHERCHE (ENTREE)
001090 01  PRL-PROMO-CODE        PIC X(12).
001100*    - DETAIL PROMOTION TROUVE (SORTIE)
001110 01  PRL-BONUS-PCT         PIC S9(3).
001120 01  PRL-EXPIRES-DAYS      PIC S9(5).
001130*    VUE NON SIGNEE - ZERO-REMPLISSAGE DU PARAMETRE RENDU EN CAS
001140*    D'ECHEC (CF TK-01877).
001150 01  PRL-EXPIRES-DAYS-X REDEFINES PRL-EXPIRES-DAYS PIC 9(5).
001160*    - FANION TROUVE/NON TROUVE (SORTIE)
001170 01  PRL-FOUND-FLAG        PIC X.
001180     88  PRL-PROMO-FOUND          VALUE 'Y'.
001190     88  PRL-PROMO-NOT-FOUND      VALUE 'N'.
001200*    - CODES RETOUR
001210 01  CR                    PIC 9(2).
001220 01  RC                    PIC 9(2).
001230*
001240 PROCEDURE DIVISION USING PRL-PROMO-CODE PRL-BONUS-PCT
001250         PRL-EXPIRES-DAYS PRL-FOUND-FLAG CR RC.
001260*================================================================*
001270 0000-MAIN.
001280*================================================================*
001290     MOVE ZERO TO CR RC.
001300     MOVE 'N' TO PRL-FOUND-FLAG.
001310     EVALUATE TRUE ALSO TRUE
001320         WHEN W-TABLE-IS-LOADED ALSO NOT W-FORCE-RELOAD
001330             CONTINUE
001340         WHEN OTHER
001350             PERFORM 1000-LOAD-TABLE THRU 1000-EXIT
001360     END-EVALUATE.
001370     IF CR = ZERO
001380         PERFORM 2000-SEARCH-TABLE THRU 2000-EXIT
001390     END-IF.
001400     IF NOT PRL-PROMO-FOUND
001410         MOVE ZERO TO PRL-EXPIRES-DAYS-X
001420     END-IF.
001430     GOBACK.
001440*================================================================*
001450*    CHARGEMENT DU FICHIER PROMOTION EN TABLE (UNE SEULE FOIS,   *
001460*    OU A NOUVEAU SI UPSI-0 DEMANDE UN RECHARGEMENT FORCE)       *
001470*================================================================*
001480 1000-LOAD-TABLE.
001490     OPEN INPUT PROMO-DETAIL-FILE.
001500     IF NOT W-PROMDET-FS-OK
001510         MOVE 30 TO CR
001520         MOVE W-PROMDET-FS TO RC
001530         GO TO 1000-EXIT
001540     END-IF.
001550     MOVE ZERO TO W-PROMO-ENTRY-COUNT.
001560     MOVE 'N' TO W-EOF-SWITCH.
001570     READ PROMO-DETAIL-FILE
001580         AT END MOVE 'Y' TO W-EOF-SWITCH
001590     END-READ.
001600     PERFORM 1100-BUILD-TABLE-ENTRY THRU 1100-EXIT
001610         UNTIL W-END-OF-PROMO-FILE.
001620     CLOSE PROMO-DETAIL-FILE.
001630     MOVE 'Y' TO W-TABLE-LOADED-SW.
001640 1000-EXIT.
001650     EXIT.
001660*
001670 1100-BUILD-TABLE-ENTRY.
001680     ADD 1 TO W-PROMO-ENTRY-COUNT.
001690     IF W-PROMO-ENTRY-COUNT > W-PROMO-MAX-ENTRIES
001700         MOVE 31 TO CR
001710         MOVE 99 TO RC
001720         DISPLAY 'LPQPRL01 - TABLE DE PROMOTIONS SATUREE, ARTICLE='
001730                 PROMO-DETAIL-RECORD-X
001740         GO TO 1100-EXIT
001750     END-IF.
001760     MOVE PRR-PROMO-CODE-KEY TO
001770          TBL-PROMO-CODE-KEY (W-PROMO-ENTRY-COUNT).
001780     MOVE PRR-BONUS-PCT      TO
001790          TBL-BONUS-PCT      (W-PROMO-ENTRY-COUNT).
001800     MOVE PRR-EXPIRES-DAYS   TO
001810          TBL-EXPIRES-DAYS   (W-PROMO-ENTRY-COUNT).
001820     IF TBL-BONUS-PCT-X (W-PROMO-ENTRY-COUNT) NOT NUMERIC
001830         MOVE 33 TO CR
001840         MOVE 1  TO RC
001850         DISPLAY 'LPQPRL01 - POURCENTAGE NON NUMERIQUE, ARTICLE='
001860                 PROMO-DETAIL-RECORD-X
001870         GO TO 1100-EXIT
001880     END-IF.
001890     READ PROMO-DETAIL-FILE
001900         AT END MOVE 'Y' TO W-EOF-SWITCH
001910     END-READ.
001920 1100-EXIT.
001930     EXIT.
001940*================================================================*
001950*    RECHERCHE DE LA PROMOTION PAR CODE (SEARCH SEQUENTIELLE)   *
001960*================================================================*
001970 2000-SEARCH-TABLE.
001980     IF W-PROMO-ENTRY-COUNT = ZERO
001990         MOVE 32 TO CR
002000         MOVE 1  TO RC
002010         GO TO 2000-EXIT
002020     END-IF.
002030     SET PROMO-IDX TO 1.
002040     SEARCH PROMO-TABLE-ENTRY
002050         AT END
002060             MOVE 'N' TO PRL-FOUND-FLAG
002070         WHEN TBL-PROMO-CODE-KEY (PROMO-IDX) = PRL-PROMO-CODE
002080             MOVE 'Y' TO PRL-FOUND-FLAG
002090             MOVE TBL-BONUS-PCT (PROMO-IDX) TO PRL-BONUS-PCT
002100             MOVE TBL-EXPIRES-DAYS (PROMO-IDX) TO PRL-EXPIRES-DAYS
002110     END-SEARCH.
002120 2000-EXIT.
002130     EXIT.
002140*
002150 END PROGRAM LPQPRL01.
