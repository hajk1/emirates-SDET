000010******************************************************************
000020*    PROGRAMME LPQCAL01                                         *
000030*    LANGAGE COBOL                                              *
000040*                                                                *
000050*    CE SOUS-PROGRAMME EST LA CALCULETTE DE COTATION DES POINTS *
000060*    DE FIDELITE SUR UNE DEMANDE UNITAIRE (QUOTE-REQUEST).      *
000070*    IL CONTROLE LA DEMANDE, CONVERTIT LE TARIF EN AED VIA LE   *
000080*    TAUX DE CHANGE, CALCULE LE BONUS DE PALIER ET LE BONUS DE  *
000090*    PROMOTION, PLAFONNE LE TOTAL A 50000 POINTS ET RESTITUE    *
000100*    L'ARTICLE QUOTE-RESULT A L'APPELANT (LPQBAT01).            *
000110*                                                                *
000120******************************************************************
000130 IDENTIFICATION DIVISION.
000140 PROGRAM-ID. LPQCAL01.
000150 AUTHOR. J H BAZIRE.
000160 INSTALLATION. DSI ETUDES TARIFICATION FIDELITE.
000170 DATE-WRITTEN. 26/02/91.
000180 DATE-COMPILED.
000190 SECURITY. DIFFUSION RESTREINTE AU SERVICE ETUDES.
000200*
000210*    *** HISTORIQUE DES MODIFICATIONS ***
000220*    ----------------------------------
000230*    26/02/91  JHB  TK-00417  CREATION INITIALE - BAREME PALIER
000240*              ET CALCUL DU POINTS DE BASE SUR CONVERSION AED.
000250*    14/09/94  RDV  TK-00603  AJOUT DE LA RECHERCHE DU TAUX DE
000260*              CHANGE PAR CALL A LPQFXL01 (AUPARAVANT LE TAUX
000270*              ETAIT PASSE EN DUR PAR L'APPELANT).
000280*    11/05/96  RDV  TK-00812  AJOUT DU BONUS DE PROMOTION ET DE
000290*              L'ALERTE D'ECHEANCE PROCHE (CALL A LPQPRL01).
000300*    19/06/96  RDV  TK-00955  LE BONUS PROMOTION S'APPLIQUE A
000310*              BASE + PALIER, PAS A LA SEULE BASE (CORRECTION
000320*              SUITE A RECLAMATION SERVICE FIDELISATION).
000330*    03/02/99  MKS  TK-01190  CONTROLE PASSAGE AN 2000 - AUCUNE
000340*              ZONE DATE DANS CE SOUS-PROGRAMME, AUCUN IMPACT.
000350*    22/01/03  PLN  TK-01523  PLAFOND DU TOTAL PORTE A 50000
000360*              POINTS (ANCIEN PLAFOND 30000, DECISION COMMERCIALE).
000370*    02/03/96  RDV  TK-00788  CONTROLE AJOUTE SUR LE TARIF ET LE
000380*              TAUX RENDUS NON NUMERIQUES (DONNEES AMONT CORROMPUES),
000390*              MEME CAMPAGNE DE DURCISSEMENT QUE LPQFXL01/LPQPRL01.
000400*    05/05/08  HGT  TK-01877  LE PALIER INCONNU OU ABSENT EST
000410*              DESORMAIS TRAITE COMME NONE (MULTIPLICATEUR NUL)
000420*              PLUTOT QUE REJETE, A LA DEMANDE DU SERVICE CLIENT.
000430*              UN COMMUTATEUR UPSI-0 PERMET A L'EXPLOITATION DE
000440*              RETABLIR L'ANCIEN COMPORTEMENT (REJET) SUR UNE
000450*              EXECUTION PARTICULIERE SI NECESSAIRE.
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500*    UPSI-0 RETABLIT, SUR DEMANDE DE L'EXPLOITATION, LE REJET DES
000510*    PALIERS INCONNUS (COMPORTEMENT D'AVANT TK-01877) - UTILE POUR
000520*    LES CAMPAGNES DE CONTROLE DE QUALITE DE SAISIE.
000530     UPSI-0 ON STATUS IS W-STRICT-TIER-SW
000540            OFF STATUS IS W-LENIENT-TIER-SW.
000550*
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
000590 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
000600-    'VARS START:26/02/9114:02:11BAZIREJH        LPQCAL010000800008
000610-    'FID.TST.PGM                                 SLAT VARS END'.
000620*
000630 01  VERSION PIC X(23) VALUE 'LPQCAL01 10 DU 05/05/08'.
000640*
000650*    PLAFOND DU TOTAL DE POINTS (DECISION COMMERCIALE TK-01523)
000660 77  W-POINTS-CAP          PIC S9(7) COMP VALUE 50000.
000670*
000680*    FANION DE REJET PAR CONTROLE DE SAISIE
000690 01  W-VALIDATION-SW       PIC X       VALUE 'N'.
000700     88  W-REQUEST-REJECTED        VALUE 'Y'.
000710     88  W-REQUEST-ACCEPTED        VALUE 'N'.
000720*
000730*    ZONES DE TRAVAIL POUR L'APPEL A LPQFXL01
000740 01  W-FX-RATE-VALUE       PIC S9(5)V9(6) VALUE ZERO.
000750 01  W-FX-FOUND-FLAG       PIC X       VALUE 'N'.
000760     88  W-FX-FOUND                VALUE 'Y'.
000770 01  W-FX-CR               PIC 9(2)    VALUE ZERO.
000780 01  W-FX-RC               PIC 9(2)    VALUE ZERO.
000790*
000800*    ZONES DE TRAVAIL POUR L'APPEL A LPQPRL01
000810 01  W-PROMO-BONUS-PCT     PIC S9(3)   VALUE ZERO.
000820 01  W-PROMO-EXPIRES-DAYS  PIC S9(5)   VALUE ZERO.
000830 01  W-PROMO-FOUND-FLAG    PIC X       VALUE 'N'.
000840     88  W-PROMO-FOUND             VALUE 'Y'.
000850 01  W-PROMO-CR            PIC 9(2)    VALUE ZERO.
000860 01  W-PROMO-RC            PIC 9(2)    VALUE ZERO.
000870*
000880*    BAREME DES MULTIPLICATEURS DE PALIER (CUSTOMER-TIER).
000890*    TABLE CONSTANTE CHARGEE PAR REDEFINES D'UN BLOC DE VALUES -
000900*    EVITE UN FICHIER DE PARAMETRES POUR 4 POSTES FIXES.
000910 01  TIER-MULTIPLIER-VALUES.
000920     05  FILLER              PIC X(8)   VALUE 'NONE    '.
000930     05  FILLER              PIC 9V999  VALUE 0.000.
000940     05  FILLER              PIC X(8)   VALUE 'SILVER  '.
000950     05  FILLER              PIC 9V999  VALUE 0.150.
000960     05  FILLER              PIC X(8)   VALUE 'GOLD    '.
000970     05  FILLER              PIC 9V999  VALUE 0.300.
000980     05  FILLER              PIC X(8)   VALUE 'PLATINUM'.
000990     05  FILLER              PIC 9V999  VALUE 0.500.
001000 01  TIER-MULTIPLIER-TABLE REDEFINES TIER-MULTIPLIER-VALUES.
001010     05  TIER-MULT-ENTRY OCCURS 4 TIMES INDEXED BY TIER-IDX.
001020         10  TIER-CODE           PIC X(8).
001030         10  TIER-MULTIPLIER     PIC 9V999.
001040*
001050 01  W-TIER-MULTIPLIER     PIC 9V999   VALUE ZERO.
001060*
001070 01  FILLER                PIC X(1).
001080*
001090 LINKAGE SECTION.
001100*    DESCRIPTION DES PARAMETRES
001110*    - DEMANDE DE COTATION (ENTREE)
001120 01  QUOTE-REQUEST-PARM.
001130     COPY LPQWREQ REPLACING 'Z' BY 'QREQ'.
001140*    VUE ENTIERE DU TARIF - CONTROLE DE NON-NUMERICITE EN ENTREE
001150*    (DONNEES AMONT CORROMPUES, CF TK-00788).
001160 01  QREQ-FARE-AMOUNT-X REDEFINES QREQ-FARE-AMOUNT PIC S9(11).
001170*    - RESULTAT DE COTATION (SORTIE)
001180 01  QUOTE-RESULT-PARM.
001190     COPY LPQWRES REPLACING 'Z' BY 'QRES'.
001200*    VUE ENTIERE DU TAUX RETENU - CONTROLE DE NON-NUMERICITE DE LA
001210*    VALEUR RENDUE PAR LPQFXL01 AVANT LE CALCUL DES POINTS DE BASE.
001220 01  QRES-EFFECTIVE-FX-RATE-X REDEFINES QRES-EFFECTIVE-FX-RATE
001230                                        PIC S9(11).
001240*    - CODES RETOUR
001250 01  CR                    PIC 9(2).
001260 01  RC                    PIC 9(2).
001270*
001280 PROCEDURE DIVISION USING QUOTE-REQUEST-PARM QUOTE-RESULT-PARM
001290         CR RC.
001300*================================================================*
001310 0000-MAIN.
001320*================================================================*
001330     MOVE ZERO  TO CR RC.
001340     INITIALIZE QUOTE-RESULT-PARM.
001350     MOVE 'N'   TO W-VALIDATION-SW.
001360*
001370     PERFORM 1000-EDIT-REQUEST THRU 1000-EXIT.
001380*
001390     IF W-REQUEST-REJECTED
001400         MOVE 'Y' TO QRES-VALIDATION-ERROR-FLAG
001410         MOVE 'N' TO QRES-WARNING-FLAG
001420         GO TO 0000-EXIT
001430     END-IF.
001440*
001450     MOVE 'N' TO QRES-VALIDATION-ERROR-FLAG.
001460     MOVE 'N' TO QRES-WARNING-FLAG.
001470*
001480     PERFORM 2000-LOOKUP-FX THRU 2000-EXIT.
001490     IF W-REQUEST-REJECTED
001500         MOVE 'Y' TO QRES-VALIDATION-ERROR-FLAG
001510         GO TO 0000-EXIT
001520     END-IF.
001530*
001540     PERFORM 3000-CALC-BASE-POINTS THRU 3000-EXIT.
001550     PERFORM 3100-CALC-TIER-BONUS  THRU 3100-EXIT.
001560     IF W-REQUEST-REJECTED
001570         MOVE 'Y' TO QRES-VALIDATION-ERROR-FLAG
001580         GO TO 0000-EXIT
001590     END-IF.
001600     PERFORM 3200-CALC-PROMO-BONUS THRU 3200-EXIT.
001610     PERFORM 3400-CAP-TOTAL-POINTS THRU 3400-EXIT.
001620*
001630 0000-EXIT.
001640     GOBACK.
001650*================================================================*
001660*    CONTROLE DE SAISIE (PointsQuoteRequest.validate)           *
001670*    LE PALIER N'EST PAS CONTROLE ICI - UN PALIER ABSENT OU     *
001680*    INCONNU EST TRAITE COMME NONE PAR 3100-CALC-TIER-BONUS,    *
001690*    SAUF SI L'EXPLOITATION A ARME LE COMMUTATEUR UPSI-0.       *
001700*================================================================*
001710 1000-EDIT-REQUEST.
001720     EVALUATE TRUE ALSO TRUE ALSO TRUE
001730         WHEN QREQ-FARE-AMOUNT-X NOT NUMERIC ALSO ANY ALSO ANY
001740             MOVE 12 TO CR
001750             MOVE 1  TO RC
001760             MOVE 'Y' TO W-VALIDATION-SW
001770         WHEN QREQ-FARE-AMOUNT NOT > ZERO ALSO ANY ALSO ANY
001780             MOVE 12 TO CR
001790             MOVE 1  TO RC
001800             MOVE 'Y' TO W-VALIDATION-SW
001810         WHEN ANY ALSO QREQ-CURRENCY-CODE = SPACES ALSO ANY
001820             MOVE 12 TO CR
001830             MOVE 2  TO RC
001840             MOVE 'Y' TO W-VALIDATION-SW
001850         WHEN ANY ALSO ANY ALSO QREQ-CABIN-CLASS = SPACES
001860             MOVE 12 TO CR
001870             MOVE 3  TO RC
001880             MOVE 'Y' TO W-VALIDATION-SW
001890         WHEN OTHER
001900             MOVE 'N' TO W-VALIDATION-SW
001910     END-EVALUATE.
001920 1000-EXIT.
001930     EXIT.
001940*================================================================*
001950*    RECHERCHE DU TAUX DE CHANGE (CALL LPQFXL01)                *
001960*================================================================*
001970 2000-LOOKUP-FX.
001980     MOVE ZERO TO W-FX-RATE-VALUE.
001990     MOVE 'N'  TO W-FX-FOUND-FLAG.
002000     CALL 'LPQFXL01' USING QREQ-CURRENCY-CODE
002010                           W-FX-RATE-VALUE
002020                           W-FX-FOUND-FLAG
002030                           W-FX-CR W-FX-RC
002040         ON EXCEPTION
002050             MOVE 12 TO CR
002060             MOVE 4  TO RC
002070             MOVE 'Y' TO W-VALIDATION-SW
002080     END-CALL.
002090     IF W-VALIDATION-SW = 'Y'
002100         GO TO 2000-EXIT
002110     END-IF.
002120     IF W-FX-CR NOT = ZERO OR NOT W-FX-FOUND
002130         MOVE 12 TO CR
002140         MOVE 4  TO RC
002150         MOVE 'Y' TO W-VALIDATION-SW
002160         GO TO 2000-EXIT
002170     END-IF.
002180     MOVE W-FX-RATE-VALUE TO QRES-EFFECTIVE-FX-RATE.
002190     IF QRES-EFFECTIVE-FX-RATE-X NOT NUMERIC
002200         MOVE 12 TO CR
002210         MOVE 4  TO RC
002220         MOVE 'Y' TO W-VALIDATION-SW
002230     END-IF.
002240 2000-EXIT.
002250     EXIT.
002260*================================================================*
002270*    POINTS DE BASE = TARIF X TAUX, ARRONDI AU POINT PRES       *
002280*================================================================*
002290 3000-CALC-BASE-POINTS.
002300     COMPUTE QRES-BASE-POINTS ROUNDED =
002310             QREQ-FARE-AMOUNT * W-FX-RATE-VALUE.
002320 3000-EXIT.
002330     EXIT.
002340*================================================================*
002350*    BONUS DE PALIER = POINTS DE BASE X MULTIPLICATEUR, TRONQUE *
002360*================================================================*
002370 3100-CALC-TIER-BONUS.
002380     MOVE ZERO TO W-TIER-MULTIPLIER.
002390     SET TIER-IDX TO 1.
002400     SEARCH TIER-MULT-ENTRY
002410         AT END
002420             IF W-STRICT-TIER-SW
002430                 MOVE 12 TO CR
002440                 MOVE 5  TO RC
002450                 MOVE 'Y' TO W-VALIDATION-SW
002460             ELSE
002470                 MOVE ZERO TO W-TIER-MULTIPLIER
002480             END-IF
002490         WHEN TIER-CODE (TIER-IDX) = QREQ-CUSTOMER-TIER
002500             MOVE TIER-MULTIPLIER (TIER-IDX) TO W-TIER-MULTIPLIER
002510     END-SEARCH.
002520     IF W-REQUEST-REJECTED
002530         GO TO 3100-EXIT
002540     END-IF.
002550     COMPUTE QRES-TIER-BONUS =
002560             QRES-BASE-POINTS * W-TIER-MULTIPLIER.
002570 3100-EXIT.
002580     EXIT.
002590*================================================================*
002600*    BONUS DE PROMOTION = (BASE+PALIER) X POURCENTAGE, TRONQUE  *
002610*    LA PROMOTION ABSENTE, INCONNUE OU EN ERREUR DE RECHERCHE   *
002620*    NE REJETTE JAMAIS LA DEMANDE - DEGRADATION GRACIEUSE.      *
002630*================================================================*
002640 3200-CALC-PROMO-BONUS.
002650     MOVE ZERO TO QRES-PROMO-BONUS.
002660     IF QREQ-PROMO-CODE = SPACES
002670         GO TO 3200-EXIT
002680     END-IF.
002690     MOVE ZERO TO W-PROMO-BONUS-PCT W-PROMO-EXPIRES-DAYS.
002700     MOVE 'N'  TO W-PROMO-FOUND-FLAG.
002710     CALL 'LPQPRL01' USING QREQ-PROMO-CODE
002720                           W-PROMO-BONUS-PCT
002730                           W-PROMO-EXPIRES-DAYS
002740                           W-PROMO-FOUND-FLAG
002750                           W-PROMO-CR W-PROMO-RC
002760         ON EXCEPTION
002770             MOVE 'N' TO W-PROMO-FOUND-FLAG
002780     END-CALL.
002790     IF W-PROMO-CR NOT = ZERO OR NOT W-PROMO-FOUND
002800         GO TO 3200-EXIT
002810     END-IF.
002820     COMPUTE QRES-PROMO-BONUS =
002830             (QRES-BASE-POINTS + QRES-TIER-BONUS)
002840             * W-PROMO-BONUS-PCT / 100.
002850     IF W-PROMO-EXPIRES-DAYS NOT > 7
002860         MOVE 'Y' TO QRES-WARNING-FLAG
002870     END-IF.
002880 3200-EXIT.
002890     EXIT.
002900*================================================================*
002910*    PLAFOND DU TOTAL DE POINTS (TK-01523 : 50000)              *
002920*================================================================*
002930 3400-CAP-TOTAL-POINTS.
002940     COMPUTE QRES-TOTAL-POINTS =
002950             QRES-BASE-POINTS + QRES-TIER-BONUS + QRES-PROMO-BONUS.
002960     IF QRES-TOTAL-POINTS > W-POINTS-CAP
002970         MOVE W-POINTS-CAP TO QRES-TOTAL-POINTS
002980     END-IF.
002990 3400-EXIT.
003000     EXIT.
003010*
003020 END PROGRAM LPQCAL01.
