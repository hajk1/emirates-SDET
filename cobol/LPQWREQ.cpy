000010******************************************************************
000020*    COPYBOOK   LPQWREQ                                          *
000030*    LANGAGE COBOL                                                *
000040*                                                                *
000050*    DESCRIPTION DE L'ARTICLE QUOTE-REQUEST (DEMANDE DE COTATION *
000060*    DE POINTS DE FIDELITE).  CE MEMBRE EST PARTAGE PAR LE       *
000070*    BATCH LPQBAT01 (ZONE FICHIER) ET LE MOTEUR LPQCAL01 (ZONE   *
000080*    DE LIAISON) VIA COPY ... REPLACING.                         *
000090*                                                                *
000100*    HISTORIQUE                                                  *
000110*    ----------                                                  *
000120*    26/02/91  JHB  TK-00417  CREATION INITIALE DU MEMBRE.        *
000130*    14/09/94  RDV  TK-00812  AJOUT DU CODE PROMOTION (12 C).     *
000140*    03/02/99  MKS  TK-01190  CONTROLE AN2000 - AUCUN IMPACT,     *
000150*              AUCUNE ZONE DATE DANS CET ARTICLE.                 *
000160******************************************************************
000170     05  Z-FARE-AMOUNT           PIC S9(9)V99.
000180*        MONTANT DU BILLET DANS LA DEVISE D'ORIGINE - DOIT ETRE
000190*        STRICTEMENT POSITIF POUR QU'UNE COTATION SOIT CALCULEE.
000200     05  Z-CURRENCY-CODE         PIC X(3).
000210*        CODE DEVISE ISO DE LA DEVISE D'ORIGINE (USD, EUR, GBP,
000220*        JPY, ...) - OBLIGATOIRE, NON BLANC.
000230     05  Z-CABIN-CLASS           PIC X(10).
000240*        CLASSE DE CABINE : ECONOMY / BUSINESS / FIRST.
000250     05  Z-CUSTOMER-TIER         PIC X(8).
000260*        PALIER DE FIDELITE : NONE / SILVER / GOLD / PLATINUM.
000270     05  Z-PROMO-CODE            PIC X(12).
000280*        CODE PROMOTION FACULTATIF - BLANC = PAS DE PROMOTION.
000290     05  FILLER                  PIC X(36).
000300*        ZONE DE RESERVE POUR EXTENSION FUTURE DE L'ARTICLE.
