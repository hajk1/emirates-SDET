000010******************************************************************
000020*    COPYBOOK   LPQWFXE                                          *
000030*    LANGAGE COBOL                                                *
000040*                                                                *
000050*    DESCRIPTION DE L'ARTICLE FX-RATE (TAUX DE CHANGE DEVISE     *
000060*    SOURCE VERS AED).  MEMBRE PARTAGE ENTRE LPQFXL01 (ZONE      *
000070*    FICHIER ET TABLE EN MEMOIRE) ET LPQCAL01 (ZONE DE LIAISON)  *
000080*    VIA COPY ... REPLACING.                                     *
000090*                                                                *
000100*    HISTORIQUE                                                  *
000110*    ----------                                                  *
000120*    11/05/93  JHB  TK-00603  CREATION INITIALE DU MEMBRE.        *
000130*    03/02/99  MKS  TK-01190  CONTROLE AN2000 - AUCUN IMPACT.     *
000140******************************************************************
000150     05  Z-FROM-CURRENCY         PIC X(3).
000160*        CODE DEVISE SOURCE (CLE DE RECHERCHE).
000170     05  Z-RATE-VALUE            PIC S9(5)V9(6).
000180*        MULTIPLICATEUR POUR CONVERTIR 1 UNITE DE LA DEVISE
000190*        SOURCE EN AED - 6 DECIMALES.
000200     05  FILLER                  PIC X(16).
000210*        ZONE DE RESERVE.
